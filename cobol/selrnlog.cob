000100     select  RN-Log-File  assign  "RNLOG"
000110                           organization indexed
000120                           access       dynamic
000130                           record key   RN-Log-Key
000140                           status       RN-Log-Fstat.
