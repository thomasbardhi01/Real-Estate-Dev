000100******************************************************************
000110*                                                                 
000120*           Calendar Date Validate / Unpack Utility              *
000130*       Common to every module in the suite - no business        *
000140*              content of any kind lives here                    *
000150*                                                                 
000160******************************************************************
000170*
000180 identification          division.
000190*===============================
000200*
000210      program-id.         rndate.
000220      author.             T J Boardman.
000230      installation.       Greenfield Systems Group.
000240      date-written.       04/06/1986.
000250      date-compiled.
000260      security.           Copyright (C) 1986-2026, Greenfield
000270                           Systems Group. All rights reserved.
000280*
000290*    remarks.             Unpacks a ccyymmdd binary date into a
000300*                         display form and checks it is a real
000310*                         calendar date (Gregorian leap test).
000320*                         Common utility - carries no business
000330*                         rule for any one ledger or system.
000340*
000350*    version.             See date-comped above.
000360*
000370*    called modules.      None.
000380*
000390* Changes:
000400* 04/06/86 tjb - 1.00 Created for the old lettings ledger as
000410*                     a shared date-check, lifted here since
000420*                     every system in the shop needs one.
000430* 19/01/99 tjb -    1 Y2K review - four digit year already held
000440*                     throughout, no change required.
000450* 21/08/11 tjb - 1.01 Migrated to GnuCOBOL, no intrinsic functions
000460*                     used here so conversion was a straight port.
000470* 11/01/26 tjb - 2.00 Pulled out to common/ as the first module
000480*                     of the new run harness - nothing else is
000490*                     written yet for it to validate dates for.
000500*
000510******************************************************************
000520*
000530 environment             division.
000540*===============================
000550*
000560 copy "rnenvdiv.cob".
000570 input-output            section.
000580 file-control.
000590*
000600 data                    division.
000610*===============================
000620*
000630 file section.
000640 working-storage section.
000650*----------------------
000660*
000670 77  Prog-Name           pic x(16) value "RNDATE (2.00.01)".
000680*
000690 01  WS-Data.
000700     03  W-CCYY           pic 9(4).
000710     03  W-MM             pic 99.
000720     03  W-DD             pic 99.
000730     03  W-Leap-Test      pic 9(3)  comp   value zero.
000740     03  W-Leap-Flag      pic x              value "N".
000750     03  W-Days-This-Mon  pic 99             value zero.
000760     03  filler           pic x(4).
000770*
000780 01  Days-In-Month-Table.
000790     03  Days-In-Month-Init  pic 9(24)  value
000800         "312831303130313130313031".
000810     03  Days-In-Month  redefines Days-In-Month-Init
000820                         pic 99  occurs 12.
000830     03  filler  pic x(4).
000840*
000850 01  WS-Date-Out.
000860     03  O-CCYY           pic 9(4).
000870     03  O-Slash1         pic x      value "-".
000880     03  O-MM             pic 99.
000890     03  O-Slash2         pic x      value "-".
000900     03  O-DD             pic 99.
000910     03  WS-Date-Out-Num  redefines WS-Date-Out  pic 9(8).
000920     03  filler           pic x(2).
000930*
000940 linkage section.
000950*--------------
000960*
000970 01  RNdate-WS.
000980     03  A-Date             pic x(10).
000990     03  A-Bin              binary-long.
001000     03  A-Bin-Disp  redefines A-Bin  pic 9(8) comp.
001010     03  filler             pic x(2).
001020*
001030 procedure division  using  RNdate-WS.
001040*====================================
001050*
001060 RN-DT-Main.
001070     move     zero  to  W-Leap-Test.
001080     if       A-Bin = zero
001090              go to  RN-DT-Main-Exit.
001100     move     A-Bin  to  WS-Date-Out-Num.
001110     move     O-CCYY to  W-CCYY.
001120     move     O-MM   to  W-MM.
001130     move     O-DD   to  W-DD.
001140*
001150     if       W-MM < 1 or W-MM > 12
001160              move  zero  to  A-Bin
001170              go to  RN-DT-Main-Exit.
001180*
001190     move     "N" to W-Leap-Flag.
001200     divide   W-CCYY by 4 giving W-Leap-Test
001210              remainder  W-Leap-Test.
001220     if       W-Leap-Test = zero
001230              move  "Y"  to  W-Leap-Flag.
001240     divide   W-CCYY by 100 giving W-Leap-Test
001250              remainder  W-Leap-Test.
001260     if       W-Leap-Test = zero
001270              move  "N"  to  W-Leap-Flag
001280              divide  W-CCYY by 400 giving W-Leap-Test
001290                      remainder W-Leap-Test
001300              if      W-Leap-Test = zero
001310                      move "Y" to W-Leap-Flag.
001320*
001330     move     Days-In-Month (W-MM)  to  W-Days-This-Mon.
001340     if       W-MM = 2 and W-Leap-Flag = "Y"
001350              move  29  to  W-Days-This-Mon.
001360*
001370     if       W-DD < 1 or W-DD > W-Days-This-Mon
001380              move  zero  to  A-Bin
001390              go to  RN-DT-Main-Exit.
001400*
001410     move     WS-Date-Out  to  A-Date (1:8).
001420     move     spaces       to  A-Date (9:2).
001430*
001440 RN-DT-Main-Exit.
001450     exit     program.
