000100* Common Environment Division Entries
000110*   Copied into every module in this suite so the printer
000120*   control byte, class test and rerun switch only have to
000130*   be maintained in the one place.
000140*
000150* 09/01/26 tjb - Created ahead of the rule modules so the
000160*                run harness had a standard copy to build on.
000170* 22/01/26 tjb - Added RN-Alpha-Class, picked up while
000180*                checking a field that should not print blank.
000190*
000200 configuration          section.
000210 special-names.
000220     C01 is TOP-OF-FORM
000230     CLASS RN-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000240     UPSI-0 on  status is RN-Rerun-Requested
000250            off status is RN-Rerun-Not-Requested.
