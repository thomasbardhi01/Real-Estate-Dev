000100*******************************************
000110*                                          *
000120*  Record Definition For Run Log File    *
000130*     Houskeeping log only - no rule     *
000140*     or ledger content held here        *
000150*     Uses RN-Log-Key as key             *
000160*******************************************
000170*  File size 128 bytes.
000180*
000190* 09/01/26 tjb - Created. Holds one entry per message written
000200*                by the run harness - start, end or abort.
000210* 23/01/26 tjb - Added RN-Log-Prog-Name & RN-Log-Operator-Id
000220*                after the first live run logged under the
000230*                wrong module name.
000240* 06/02/26 tjb - RN-Log-Severity added, 0-9, for a future
000250*                console filter - not acted on by any module
000260*                yet.
000270*
000280 01  RN-Log-Record.
000290*        RN-Log-Run-Date holds the run date, ccyymmdd.
000300*        RN-Log-Run-Seq holds the time of write, hhmmss, so two
000310*        entries on the same run date still get distinct keys.
000320     03  RN-Log-Key.
000330         05  RN-Log-Run-Date      pic 9(8)    comp.
000340         05  RN-Log-Run-Seq       pic 9(6)    comp.
000350     03  RN-Log-Prog-Name         pic x(8).
000360     03  RN-Log-Operator-Id       pic x(8)     value "BATCH".
000370     03  RN-Log-Entry-Stat        pic x.
000380         88  RN-Log-Started               value "S".
000390         88  RN-Log-Completed             value "C".
000400         88  RN-Log-Aborted                value "E".
000410     03  RN-Log-Severity          pic 9       comp.
000420     03  RN-Log-Message           pic x(60).
000430     03  RN-Log-Message-Alt  redefines  RN-Log-Message.
000440         05  RN-Log-Msg-Code      pic x(6).
000450         05  RN-Log-Msg-Text      pic x(54).
000460     03  filler                   pic x(40).
