000100 fd  RN-Log-File.
000110 copy "wsrnlog.cob".
