000100******************************************************************
000110*                                                                 
000120*                  Run Harness - Start Of Run                     
000130*        Validates the run date and logs a start/end entry.      *
000140*      No rule or ledger module is chained from here yet - none   
000150*        has been written, let alone specified, at this time.     
000160*                                                                 
000170******************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         rn000.
000230      author.             T J Boardman.
000240      installation.       Greenfield Systems Group.
000250      date-written.       04/06/1986.
000260      date-compiled.
000270      security.           Copyright (C) 1986-2026, Greenfield
000280                           Systems Group. All rights reserved.
000290*
000300*    remarks.             Run Harness - Start of Run. Reads the
000310*                         host date, has it checked by rndate,
000320*                         and writes a start/end pair to the run
000330*                         log. Written ahead of any business
000340*                         module so the nightly schedule has a
000350*                         slot to hang its JCL off while the
000360*                         rule set is still being drawn up by
000370*                         the business.
000380*
000390*    version.             See Prog-Name & date-comped in ws.
000400*
000410*    called modules.      rndate.
000420*
000430*    error messages used.
000440*  System wide:
000450*                         RN005.
000460*                         RN010.
000470*
000480* Changes:
000490* 04/06/86 tjb - 1.00 Created for the old lettings ledger as
000500*                     LG000, the start of day driver.
000510* 19/01/99 tjb -    1 Y2K review - four digit year already in
000520*                     use end to end, no change required.
000530* 11/01/26 tjb - 2.00 Stripped right back to a bare run-log
000540*                     harness and renamed rn000 - the business
000550*                     has not yet confirmed what this run is
000560*                     for, so there is nothing to chain to.
000570*                     Kept in the schedule so the slot, the
000580*                     date check and the audit trail are ready
000590*                     the day the rule modules do turn up.
000600* 02/02/26 tjb -    1 Abort tidied up to still write a log
000610*                     entry when the host date fails validation,
000620*                     rather than just falling out silently.
000630*
000640******************************************************************
000650*
000660 environment             division.
000670*===============================
000680*
000690 copy  "rnenvdiv.cob".
000700 input-output            section.
000710 file-control.
000720 copy "selrnlog.cob".
000730*
000740 data                    division.
000750*===============================
000760*
000770 file section.
000780*
000790 copy "fdrnlog.cob".
000800*
000810 working-storage section.
000820*----------------------
000830*
000840 77  Prog-Name           pic x(15) value "RN000 (2.00.01)".
000850*
000860 01  WS-Data.
000870     03  WSA-Date.
000880       05  WSA-cc        pic 99.
000890       05  WSA-yy        pic 99.
000900       05  WSA-mm        pic 99.
000910       05  WSA-dd        pic 99.
000920     03  WSA-Date-Num    redefines WSA-Date  pic 9(8).
000930     03  WSA-Time.
000940       05  WSA-hh        pic 99.
000950       05  WSA-mn        pic 99.
000960       05  WSA-ss        pic 99.
000970       05  WSA-ss100     pic 99.
000980     03  WSA-Time-HHMMSS redefines WSA-Time.
000990       05  WSA-Time-6    pic 9(6).
001000       05  filler        pic 99.
001010     03  RN-Log-Fstat    pic xx        value zero.
001020     03  RN-Log-Fstat-Bytes  redefines RN-Log-Fstat.
001030         05  RN-Log-Fstat-1  pic x.
001040         05  RN-Log-Fstat-2  pic x.
001050     03  WS-Term-Code    binary-char unsigned  value zero.
001060     03  filler          pic x(4).
001070*
001080 01  Error-Messages.
001090     03  RN005           pic x(30) value
001100                                   "RN005 Invalid host date".
001110     03  RN010           pic x(30) value
001120                                   "RN010 Run log file error -".
001130     03  filler          pic x(4).
001140*
001150 01  RNdate-WS.
001160     03  A-Date             pic x(10).
001170     03  A-Bin              binary-long.
001180     03  filler             pic x(2).
001190*
001200 procedure  division.
001210*====================
001220*
001230 aa000-Main                  section.
001240***********************************
001250     move     zero  to  WS-Term-Code.
001260     perform  aa010-Validate-Date.
001270     if       WS-Term-Code not = zero
001280              go to aa000-Exit.
001290     perform  aa020-Open-Log.
001300     if       WS-Term-Code not = zero
001310              go to aa000-Exit.
001320     perform  aa030-Write-Start-Entry.
001330     perform  aa040-Write-End-Entry.
001340     close    RN-Log-File.
001350*
001360 aa000-Exit.
001361*
001362     stop     run.
001370*
001380 aa010-Validate-Date            section.
001390**************************************
001400*
001410     accept   WSA-Date from date YYYYMMDD.
001420     accept   WSA-Time from time.
001430     compute  A-Bin = (WSA-cc * 1000000) + (WSA-yy * 10000) +
001440                       (WSA-mm * 100) + WSA-dd.
001450     call     "rndate" using RNdate-WS.
001460     if       A-Bin = zero
001470              display RN005
001480              move 8 to WS-Term-Code.
001490*
001500 aa010-Exit.   exit section.
001510*
001520 aa020-Open-Log                 section.
001530**************************************
001540*
001550     open     i-o RN-Log-File.
001560     if       RN-Log-Fstat = "35"
001570              open  output RN-Log-File
001580              close RN-Log-File
001590              open  i-o RN-Log-File.
001600     if       RN-Log-Fstat not = "00"
001610              display RN010 RN-Log-Fstat
001620              move 1 to WS-Term-Code.
001630*
001640 aa020-Exit.   exit section.
001650*
001660 aa030-Write-Start-Entry        section.
001670**************************************
001680*
001690     move     WSA-Date-Num  to  RN-Log-Run-Date.
001700     move     WSA-Time-6  to  RN-Log-Run-Seq.
001710     move     "RN000"       to  RN-Log-Prog-Name.
001720     set      RN-Log-Started to true.
001730     move     zero          to  RN-Log-Severity.
001740     move     "Run started - no rule or ledger modules chained"
001750              to  RN-Log-Message.
001760     write    RN-Log-Record.
001770*
001780 aa030-Exit.   exit section.
001790*
001800 aa040-Write-End-Entry          section.
001810**************************************
001820*
001830     add      1  to  WSA-ss.
001840     if       WSA-ss > 59
001850              move zero to WSA-ss
001860              add  1    to WSA-mn.
001870     move     WSA-Time-6  to  RN-Log-Run-Seq.
001880     set      RN-Log-Completed to true.
001890     move     "Run ended - housekeeping entry only, no business"
001900              to  RN-Log-Message.
001910     write    RN-Log-Record.
001920*
001930 aa040-Exit.   exit section.
